000100*
000200*    COPYLIB-LINE.CPY
000300*
000400*    Invoice line record -- one per invoice detail line.
000500*    Replaces the old EXEC SQL DECLARE TABLE ITEM layout; QTY
000600*    and UNIT-PRICE keep the shop's COMP-3 habit for money and
000700*    quantity fields (see old ITEM-QTY/ITEM-PRICE).
000800*
000900*    Record length: 67 bytes.  File sorted ascending on
001000*    LIN-INVOICE-ID, LIN-LINE-NO; every LIN-INVOICE-ID must
001100*    match an HDR-INVOICE-ID (an orphan line is a load error,
001200*    handled outside this program).
001300*
001400 01  LIN-RECORD.
001500     03  LIN-INVOICE-ID             PIC X(15).
001600     03  LIN-LINE-NO                PIC 9(3).
001700     03  LIN-ITEM-CODE              PIC X(12).
001800     03  LIN-ITEM-NAME              PIC X(25).
001900     03  LIN-QTY                    PIC S9(5)V9(3) COMP-3.
002000     03  LIN-UNIT-PRICE             PIC S9(7)V9(3) COMP-3.
002100     03  LIN-TAX-CATEGORY           PIC X(1).
002200         88  LIN-TAX-STANDARD             VALUE 'S'.
002300         88  LIN-TAX-ZERO-RATED           VALUE 'Z'.
002400         88  LIN-TAX-EXEMPT               VALUE 'E'.
