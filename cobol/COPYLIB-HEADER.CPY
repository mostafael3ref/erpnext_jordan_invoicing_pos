000100*
000200*    COPYLIB-HEADER.CPY
000300*
000400*    Invoice header record -- one per sales invoice submitted
000500*    to the JoFotara e-invoicing gateway.  Replaces the old
000600*    EXEC SQL DECLARE TABLE INVOICE layout now that invoices
000700*    are read from a flat sequential extract instead of the
000800*    TUTORIAL.INVOICE table.
000900*
001000*    Record length: 82 bytes.  File sorted ascending on
001100*    HDR-INVOICE-ID.
001200*
001300 01  HDR-RECORD.
001400     03  HDR-INVOICE-ID             PIC X(15).
001500     03  HDR-INVOICE-DATE           PIC 9(8).
001600     03  HDR-CUSTOMER-ID            PIC X(10).
001700     03  HDR-CUSTOMER-NAME          PIC X(30).
001800     03  HDR-CUSTOMER-TAXNO         PIC X(9).
001900     03  HDR-INVOICE-TYPE           PIC X(1).
002000         88  HDR-TYPE-INCOME              VALUE 'I'.
002100         88  HDR-TYPE-SALES-TAX           VALUE 'S'.
002200     03  HDR-CURRENCY-CODE          PIC X(3).
002300     03  HDR-DISCOUNT-PCT           PIC 9(2)V9(2) COMP-3.
002400     03  HDR-STATUS                 PIC X(1).
002500         88  HDR-STATUS-PENDING            VALUE 'P'.
002600         88  HDR-STATUS-SUBMITTED          VALUE 'S'.
002700         88  HDR-STATUS-ERROR              VALUE 'E'.
002800     03  FILLER                     PIC X(2).
