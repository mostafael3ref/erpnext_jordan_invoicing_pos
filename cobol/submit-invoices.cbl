000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    SUBMIT-INVOICES.
000500 AUTHOR.        BERTIL K.
000600 INSTALLATION.  PBS INVOICE SERVICES.
000700 DATE-WRITTEN.  03/17/1994.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100*  CHANGE LOG
001200*----------------------------------------------------------------
001300*  03/17/94  BK   ORIGINAL -- PRINTED CUSTOMER INVOICES TO A TEX
001400*                 FILE FOR THE PDF CREATOR.
001500*  09/04/94  PB   ADDED THE BANKGIRO FOOTER BLOCK.  PBS-0061.
001600*  11/21/95  SS   DROPPED THE TEX OUTPUT AND THE DB2 CURSORS --
001700*                 REBUILT AS THE JOFOTARA E-INVOICE SUBMISSION
001800*                 DRIVER, READING FLAT HEADER/LINE EXTRACTS
001900*                 INSTEAD OF THE INVOICE/ITEM TABLES.  PBS-0178.
002000*  04/02/96  BK   ADDED THE VALIDATION CHAIN (E001-E005) AND THE
002100*                 CALLED TRANSFORMER/UUID MODULES.  PBS-0190.
002200*  01/09/97  SS   CONTROL REPORT ADDED -- AUDIT WANTED RUN
002300*                 TOTALS INSTEAD OF JUST THE DISPLAY LINES.
002400*                 TICKET PBS-0204.
002500*  06/15/98  PB   Y2K REVIEW -- PROCESS-DATE AND INVOICE-DATE
002600*                 ALREADY CARRY A FULL 4-DIGIT YEAR ON THE
002700*                 INCOMING EXTRACTS, NO WINDOWING CODE ADDED.
002800*                 TICKET PBS-0261.
002900*  08/30/99  SS   RETRY-MODE FLAG ADDED SO THE HOURLY SWEEP CAN
003000*                 RUN THE SAME PROGRAM AGAINST PENDING/ERROR
003100*                 INVOICES INSTEAD OF A SEPARATE COPY.  PBS-0277.
003200*  05/11/01  RK   FILE STATUS CHECKED AFTER THE PARM-FILE OPEN
003300*                 INSTEAD OF LETTING A MISSING PARM FILE ABEND
003400*                 THE RUN -- DEFAULTS TO A NORMAL-MODE RUN.
003500*                 TICKET PBS-0321.
003600*  02/27/03  LT   E005 PAYABLE CHECK NOW EXCLUDES ALL-CREDIT
003700*                 INVOICES -- WAS REJECTING LEGITIMATE CREDIT
003800*                 NOTES.  TICKET PBS-0356.
003900*  11/08/05  SS   RE-SEQUENCED SOURCE FOR THE NEW LISTING
004000*                 STANDARD.  NO FUNCTIONAL CHANGE.  PBS-0410.
004050*  04/19/06  RK   MOVED THE LINE-FILE MATCH AHEAD OF THE
004060*                 ALREADY-SUBMITTED SKIP TEST -- A SKIPPED 'S'
004070*                 HEADER WAS LEAVING ITS OWN LINES ON THE FILE,
004080*                 KNOCKING THE NEXT HEADER'S MATCH OUT OF STEP
004090*                 AND RAISING A FALSE E001.  TICKET PBS-0433.
004092*  05/02/06  LT   ALL-NONPOS-QTY SWITCH WAS BEING RESET AFTER
004094*                 THE LINE MATCH INSTEAD OF BEFORE IT -- E005
004096*                 NEVER FIRED ON A MIXED INVOICE THAT NETTED TO
004098*                 ZERO OR LESS.  TICKET PBS-0441.
004100*****************************************************************
004200*
004300*    PURPOSE.  BATCH DRIVER FOR THE JOFOTARA SALES-INVOICE
004400*    SUBMISSION RUN.  READS THE INVOICE HEADER AND LINE
004500*    EXTRACTS (CLASSIC TWO-FILE MATCH ON ASCENDING INVOICE ID),
004600*    VALIDATES EACH INVOICE NOT ALREADY SUBMITTED, CALLS
004700*    INVOICEXFORM TO COMPUTE THE FISCAL AMOUNTS AND UUIDBUILD TO
004800*    STAMP THE DOCUMENT UUID AND QR PAYLOAD, WRITES THE DOCUMENT
004900*    AND STATUS/AUDIT RECORDS, AND PRINTS THE CONTROL REPORT.
005000*    RUNS IN NORMAL MODE (ON-SUBMIT) OR RETRY MODE (THE HOURLY
005100*    SWEEP) PER THE PARAMETER RECORD -- BOTH MODES SELECT THE
005200*    SAME "NOT YET SUBMITTED" HEADERS, THE MODE ONLY CHANGES THE
005300*    REPORT HEADING.
005400*
005500 ENVIRONMENT DIVISION.
005600*-----------------------------------------------------------------
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400     SELECT PARM-FILE ASSIGN TO PARMFILE
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-PARM-FS.
006700*
006800     SELECT HEADER-FILE ASSIGN TO HEADERFIL
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-HDR-FS.
007100*
007200     SELECT LINE-FILE ASSIGN TO LINEFILE
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-LIN-FS.
007500*
007600     SELECT DOCUMENT-FILE ASSIGN TO DOCFILE
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WS-DOC-FS.
007900*
008000     SELECT AUDIT-FILE ASSIGN TO AUDITFIL
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-AUD-FS.
008300*
008400     SELECT CONTROL-RPT ASSIGN TO CTLRPT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-RPT-FS.
008700*
008800*****************************************************************
008900 DATA DIVISION.
009000*-----------------------------------------------------------------
009100 FILE SECTION.
009200*
009300 FD  PARM-FILE.
009400 01  PARM-RECORD.
009500     03  PARM-PROCESS-DATE          PIC 9(8).
009600     03  PARM-RUN-MODE              PIC X(6).
009700*
009800 FD  HEADER-FILE.
009900 COPY COPYLIB-HEADER.
010000*
010100 FD  LINE-FILE.
010200 COPY COPYLIB-LINE.
010300*
010400 FD  DOCUMENT-FILE.
010500 COPY COPYLIB-DOC.
010600*
010700 FD  AUDIT-FILE.
010800 COPY COPYLIB-AUDIT.
010900*
011000 FD  CONTROL-RPT.
011100 01  RPT-LINE                      PIC X(132).
011200*
011300*****************************************************************
011400 WORKING-STORAGE SECTION.
011500*
011600*    file status fields
011700 01  WS-FILE-STATUS-FIELDS.
011800     05  WS-PARM-FS                 PIC XX.
011900         88  WS-PARM-OK                    VALUE '00'.
012000     05  WS-HDR-FS                  PIC XX.
012100         88  WS-HDR-OK                     VALUE '00'.
012200     05  WS-LIN-FS                  PIC XX.
012300         88  WS-LIN-OK                     VALUE '00'.
012400     05  WS-DOC-FS                  PIC XX.
012500         88  WS-DOC-OK                     VALUE '00'.
012600     05  WS-AUD-FS                  PIC XX.
012700         88  WS-AUD-OK                     VALUE '00'.
012800     05  WS-RPT-FS                  PIC XX.
012900         88  WS-RPT-OK                     VALUE '00'.
013000*
013100*    switches
013200 01  WS-SWITCHES.
013300     05  WS-HDR-EOF-SW              PIC X VALUE 'N'.
013400         88  WS-HDR-EOF                    VALUE 'Y'.
013500     05  WS-LIN-EOF-SW              PIC X VALUE 'N'.
013600         88  WS-LIN-EOF                    VALUE 'Y'.
013700     05  WS-ALL-NONPOS-QTY-SW       PIC X VALUE 'Y'.
013800         88  WS-ALL-NONPOS-QTY             VALUE 'Y'.
013900     05  WS-RUN-MODE                PIC X(6) VALUE 'NORMAL'.
014000         88  WS-MODE-NORMAL                VALUE 'NORMAL'.
014100         88  WS-MODE-RETRY                 VALUE 'RETRY '.
014200*
014300*    the process date broken into calendar parts -- same habit
014400*    as the old BG reader's TODAYS-DATE breakdown, used by
014500*    Y0050 to print the heading date as MM/DD/YYYY.
014600 01  WS-PROCESS-DATE                PIC 9(8) VALUE ZERO.
014700 01  WS-PROCESS-DATE-PARTS REDEFINES WS-PROCESS-DATE.
014800     05  WS-PROCDATE-YYYY           PIC 9(4).
014900     05  WS-PROCDATE-MM             PIC 9(2).
015000     05  WS-PROCDATE-DD             PIC 9(2).
015100*
015200*    current invoice working fields
015300 01  WS-ERROR-CODE                  PIC X(4) VALUE '0000'.
015400 01  WS-LINE-COUNT                  PIC S9(4) COMP VALUE ZERO.
015500 01  WS-DOC-UUID                    PIC X(36) VALUE SPACE.
015600 01  WS-QR-PAYLOAD                  PIC X(60) VALUE SPACE.
015700*
015800 01  WS-TOTAL-EXCL-TAX              PIC S9(9)V9(3) COMP-3
015900                                     VALUE ZERO.
016000 01  WS-TOTAL-DISCOUNT              PIC S9(9)V9(3) COMP-3
016100                                     VALUE ZERO.
016200 01  WS-TOTAL-TAX                   PIC S9(9)V9(3) COMP-3
016300                                     VALUE ZERO.
016400 01  WS-TOTAL-INCL-TAX              PIC S9(9)V9(3) COMP-3
016500                                     VALUE ZERO.
016600*
016700*    scaled-integer (fils) view of the invoice payable total,
016800*    used by D0200 to test the sign without the V-scaling --
016900*    same shape as the old INVOICE-VAT packed ratio habit.
017000 01  WS-TOTAL-INCL-TAX-ALT REDEFINES WS-TOTAL-INCL-TAX
017100                                     PIC S9(12) COMP-3.
017200*
017300*    line working table -- passed to INVOICEXFORM by reference.
017400*    sized for a 200-line invoice, which this shop has never
017500*    seen exceeded.
017600 01  WS-LINE-TABLE.
017700     05  WS-LINE-ENTRY OCCURS 1 TO 200 TIMES
017800                       DEPENDING ON WS-LINE-COUNT
017900                       INDEXED BY WX-LINE-IDX.
018000         10  WS-L-QTY               PIC S9(5)V9(3) COMP-3.
018100         10  WS-L-UNIT-PRICE        PIC S9(7)V9(3) COMP-3.
018200         10  WS-L-TAX-CATEGORY      PIC X(1).
018300*
018400*    document UUID broken into its dashed segments -- kept so a
018500*    bad call to UUIDBUILD shows up as a short/blank segment on
018600*    a DISPLAY instead of a wall of 36 characters.
018700 01  WS-DOC-UUID-SEGMENTS REDEFINES WS-DOC-UUID.
018800     05  WS-UUID-SEG-1              PIC X(8).
018900     05  FILLER                     PIC X(1).
019000     05  WS-UUID-SEG-2              PIC X(4).
019100     05  FILLER                     PIC X(1).
019200     05  WS-UUID-SEG-3              PIC X(4).
019300     05  FILLER                     PIC X(1).
019400     05  WS-UUID-SEG-4              PIC X(4).
019500     05  FILLER                     PIC X(1).
019600     05  WS-UUID-SEG-5              PIC X(12).
019700*
019800*    run control totals
019900 01  WS-CONTROL-COUNTS.
020000     05  WS-HEADERS-READ            PIC S9(7) COMP VALUE ZERO.
020100     05  WS-ALREADY-SUBMITTED       PIC S9(7) COMP VALUE ZERO.
020200     05  WS-SUBMITTED-RUN           PIC S9(7) COMP VALUE ZERO.
020300     05  WS-ERRORS-RUN              PIC S9(7) COMP VALUE ZERO.
020400*
020500 01  WS-GRAND-EXCL-TAX              PIC S9(9)V9(3) COMP-3
020600                                     VALUE ZERO.
020700 01  WS-GRAND-TAX                   PIC S9(9)V9(3) COMP-3
020800                                     VALUE ZERO.
020900 01  WS-GRAND-INCL-TAX              PIC S9(9)V9(3) COMP-3
021000                                     VALUE ZERO.
021100*
021200*****************************************************************
021300*    control report print lines
021400*****************************************************************
021500 01  WS-RPT-TITLE-LINE.
021600     05  FILLER                     PIC X(40) VALUE SPACE.
021700     05  WS-RPT-TITLE               PIC X(35) VALUE
021800         'JOFOTARA SUBMISSION CONTROL REPORT'.
021900     05  FILLER                     PIC X(57) VALUE SPACE.
022000*
022100 01  WS-RPT-SUBTITLE-LINE.
022200     05  FILLER                     PIC X(5)  VALUE SPACE.
022300     05  WS-RPT-DATE-LIT            PIC X(13) VALUE
022400         'PROCESS DATE:'.
022500     05  FILLER                     PIC X(1)  VALUE SPACE.
022600     05  WS-RPT-DATE-OUT            PIC X(10).
022700     05  FILLER                     PIC X(5)  VALUE SPACE.
022800     05  WS-RPT-MODE-LIT            PIC X(5)  VALUE 'MODE:'.
022900     05  FILLER                     PIC X(1)  VALUE SPACE.
023000     05  WS-RPT-MODE-OUT            PIC X(6).
023100     05  FILLER                     PIC X(86) VALUE SPACE.
023200*
023300 01  WS-RPT-COLUMN-HEAD-LINE.
023400     05  FILLER                     PIC X(1)  VALUE SPACE.
023500     05  FILLER                     PIC X(15) VALUE
023600         'INVOICE-ID'.
023700     05  FILLER                     PIC X(2)  VALUE SPACE.
023800     05  FILLER                     PIC X(1)  VALUE
023900         'S'.
024000     05  FILLER                     PIC X(4)  VALUE SPACE.
024100     05  FILLER                     PIC X(4)  VALUE
024200         'CODE'.
024300     05  FILLER                     PIC X(4)  VALUE SPACE.
024400     05  FILLER                     PIC X(16) VALUE
024500         '      EXCL TAX'.
024600     05  FILLER                     PIC X(3)  VALUE SPACE.
024700     05  FILLER                     PIC X(16) VALUE
024800         '          TAX'.
024900     05  FILLER                     PIC X(3)  VALUE SPACE.
025000     05  FILLER                     PIC X(16) VALUE
025100         '      INCL TAX'.
025200     05  FILLER                     PIC X(47) VALUE SPACE.
025300*
025400 01  WS-RPT-DETAIL-LINE.
025500     05  FILLER                     PIC X(1)  VALUE SPACE.
025600     05  RPT-D-INVOICE-ID           PIC X(15).
025700     05  FILLER                     PIC X(2)  VALUE SPACE.
025800     05  RPT-D-STATUS               PIC X(1).
025900     05  FILLER                     PIC X(4)  VALUE SPACE.
026000     05  RPT-D-ERROR-CODE           PIC X(4).
026100     05  FILLER                     PIC X(4)  VALUE SPACE.
026200     05  RPT-D-EXCL-TAX             PIC -ZZZ,ZZZ,ZZ9.999.
026300     05  FILLER                     PIC X(3)  VALUE SPACE.
026400     05  RPT-D-TAX                  PIC -ZZZ,ZZZ,ZZ9.999.
026500     05  FILLER                     PIC X(3)  VALUE SPACE.
026600     05  RPT-D-INCL-TAX             PIC -ZZZ,ZZZ,ZZ9.999.
026700     05  FILLER                     PIC X(47) VALUE SPACE.
026800*
026900 01  WS-RPT-BLANK-DETAIL REDEFINES WS-RPT-DETAIL-LINE.
027000     05  FILLER                     PIC X(132).
027100*
027200 01  WS-RPT-COUNT-LINE.
027300     05  FILLER                     PIC X(5)  VALUE SPACE.
027400     05  RPT-C-LABEL                PIC X(30).
027500     05  FILLER                     PIC X(5)  VALUE SPACE.
027600     05  RPT-C-COUNT                PIC ZZZ,ZZZ,ZZ9.
027700     05  FILLER                     PIC X(81) VALUE SPACE.
027800*
027900 01  WS-RPT-AMOUNT-LINE.
028000     05  FILLER                     PIC X(5)  VALUE SPACE.
028100     05  RPT-A-LABEL                PIC X(30).
028200     05  FILLER                     PIC X(5)  VALUE SPACE.
028300     05  RPT-A-AMOUNT               PIC -ZZZ,ZZZ,ZZ9.999.
028400     05  FILLER                     PIC X(76) VALUE SPACE.
028500*
028600*****************************************************************
028700 PROCEDURE DIVISION.
028800*-----------------------------------------------------------------
028900 0000-MAIN.
029000*
029100     PERFORM A0100-INIT
029200     PERFORM B0100-PROCESS-HEADERS THRU B0100-EXIT
029300             UNTIL WS-HDR-EOF
029400     PERFORM Y0100-PRINT-TOTALS-BLOCK
029500     PERFORM Z0100-EXIT-APPLICATION
029600*
029700     GOBACK
029800     .
029900*****************************************************************
030000 A0100-INIT.
030100*
030200     OPEN INPUT  PARM-FILE
030300     IF WS-PARM-OK
030400         READ PARM-FILE
030500             AT END
030600                 MOVE ZERO     TO WS-PROCESS-DATE
030700                 MOVE 'NORMAL' TO WS-RUN-MODE
030800             NOT AT END
030900                 MOVE PARM-PROCESS-DATE TO WS-PROCESS-DATE
031000                 MOVE PARM-RUN-MODE     TO WS-RUN-MODE
031100         END-READ
031200         CLOSE PARM-FILE
031300     ELSE
031400         MOVE ZERO     TO WS-PROCESS-DATE
031500         MOVE 'NORMAL' TO WS-RUN-MODE
031600     END-IF
031700*
031800     OPEN INPUT  HEADER-FILE
031900     OPEN INPUT  LINE-FILE
032000     OPEN OUTPUT DOCUMENT-FILE
032100     OPEN OUTPUT AUDIT-FILE
032200     OPEN OUTPUT CONTROL-RPT
032300*
032400     PERFORM Y0050-PRINT-PAGE-HEADING
032500*
032600     PERFORM A0200-READ-NEXT-HEADER
032700     PERFORM A0300-READ-NEXT-LINE
032800     .
032900*****************************************************************
033000 A0200-READ-NEXT-HEADER.
033100*
033200     READ HEADER-FILE
033300         AT END
033400             SET WS-HDR-EOF TO TRUE
033500     END-READ
033600     .
033700*****************************************************************
033800 A0300-READ-NEXT-LINE.
033900*
034000     READ LINE-FILE
034100         AT END
034200             SET WS-LIN-EOF TO TRUE
034300     END-READ
034400     .
034500*****************************************************************
034600*    B0100-PROCESS-HEADERS -- SPEC BATCH FLOW STEPS 1-6.
034700*****************************************************************
034800 B0100-PROCESS-HEADERS.
034900*
035000     ADD 1 TO WS-HEADERS-READ
035050*
035060*    B0210 FLIPS THIS SWITCH TO 'N' PER LINE AS IT LOADS THE
035070*    MATCH BELOW -- MUST BE RESET BEFORE THE MATCH, NOT AFTER,
035080*    OR D0200'S E005 TEST NEVER SEES A MIXED INVOICE.  PBS-0441.
035090     MOVE 'Y'    TO WS-ALL-NONPOS-QTY-SW
035100*
035150*    LINE-FILE CURSOR MUST ADVANCE PAST THIS HEADER'S OWN LINE
035160*    GROUP WHETHER OR NOT THE HEADER IS SKIPPED BELOW -- OTHER-
035170*    WISE A SKIPPED 'S' HEADER LEAVES ITS LINES UNCONSUMED AND
035180*    THE NEXT HEADER'S MATCH GOES OUT OF STEP.  TICKET PBS-0433.
035190     PERFORM B0200-MATCH-INVOICE-LINES THRU B0200-EXIT
035200*
035210     IF HDR-STATUS-SUBMITTED
035300         ADD 1 TO WS-ALREADY-SUBMITTED
035400         PERFORM A0200-READ-NEXT-HEADER
035500         GO TO B0100-EXIT
035600     END-IF
035700*
035800     MOVE '0000' TO WS-ERROR-CODE
036000     MOVE SPACE  TO WS-DOC-UUID
036100     MOVE SPACE  TO WS-QR-PAYLOAD
036500     PERFORM C0100-VALIDATE-INVOICE THRU C0100-EXIT
036600*
036700     IF WS-ERROR-CODE = '0000'
036800         PERFORM D0100-CALL-TRANSFORMER
036900         PERFORM D0200-CHECK-PAYABLE
037000     END-IF
037100*
037200     IF WS-ERROR-CODE = '0000'
037300         PERFORM E0100-WRITE-SUCCESS-RESULT
037400     ELSE
037500         PERFORM E0200-WRITE-ERROR-RESULT
037600     END-IF
037700*
037800     PERFORM F0100-PRINT-DETAIL-LINE
037900     PERFORM A0200-READ-NEXT-HEADER
038000*
038100 B0100-EXIT.
038200     EXIT
038300     .
038400*****************************************************************
038500*    B0200-MATCH-INVOICE-LINES -- CLASSIC TWO-FILE MATCH.  THE
038600*    LINE EXTRACT IS GUARANTEED (BY THE LOAD STEP AHEAD OF THIS
038700*    PROGRAM) TO CARRY ONLY LIN-INVOICE-ID VALUES THAT MATCH A
038800*    HEADER -- SEE COPYLIB-LINE.CPY -- SO THIS PARAGRAPH JUST
038900*    LOADS THE MATCHING RUN OF LINES INTO WS-LINE-TABLE.
039000*****************************************************************
039100 B0200-MATCH-INVOICE-LINES.
039200*
039300     MOVE ZERO TO WS-LINE-COUNT
039400*
039500     PERFORM B0210-LOAD-MATCHING-LINE THRU B0210-EXIT
039600             UNTIL WS-LIN-EOF
039700             OR LIN-INVOICE-ID NOT = HDR-INVOICE-ID
039800*
039900 B0200-EXIT.
040000     EXIT
040100     .
040200*****************************************************************
040300 B0210-LOAD-MATCHING-LINE.
040400*
040500     IF WS-LINE-COUNT < 200
040600         ADD 1 TO WS-LINE-COUNT
040700         SET WX-LINE-IDX TO WS-LINE-COUNT
040800         MOVE LIN-QTY           TO WS-L-QTY (WX-LINE-IDX)
040900         MOVE LIN-UNIT-PRICE    TO WS-L-UNIT-PRICE (WX-LINE-IDX)
041000         MOVE LIN-TAX-CATEGORY  TO WS-L-TAX-CATEGORY (WX-LINE-IDX)
041100         IF LIN-QTY > ZERO
041200             MOVE 'N' TO WS-ALL-NONPOS-QTY-SW
041300         END-IF
041400     END-IF
041500*
041600     PERFORM A0300-READ-NEXT-LINE
041700*
041800 B0210-EXIT.
041900     EXIT
042000     .
042100*****************************************************************
042200*    C0100-VALIDATE-INVOICE -- SPEC VALIDATION ORDER, FIRST
042300*    FAILURE WINS: E004, E001, E003, E002.  (E005 IS CHECKED IN
042400*    D0200, AFTER THE TRANSFORMER HAS COMPUTED THE PAYABLE.)
042500*****************************************************************
042600 C0100-VALIDATE-INVOICE.
042700*
042800     IF HDR-CURRENCY-CODE NOT = 'JOD'
042900         MOVE 'E004' TO WS-ERROR-CODE
043000         GO TO C0100-EXIT
043100     END-IF
043200*
043300     IF WS-LINE-COUNT = ZERO
043400         MOVE 'E001' TO WS-ERROR-CODE
043500         GO TO C0100-EXIT
043600     END-IF
043700*
043800     IF HDR-TYPE-SALES-TAX AND HDR-CUSTOMER-TAXNO = SPACE
043900         MOVE 'E003' TO WS-ERROR-CODE
044000         GO TO C0100-EXIT
044100     END-IF
044200*
044300     PERFORM C0150-CHECK-LINE-TAX-CATEGORIES THRU C0150-EXIT
044400*
044500 C0100-EXIT.
044600     EXIT
044700     .
044800*****************************************************************
044900 C0150-CHECK-LINE-TAX-CATEGORIES.
045000*
045100     PERFORM C0160-CHECK-ONE-CATEGORY THRU C0160-EXIT
045200             VARYING WX-LINE-IDX FROM 1 BY 1
045300             UNTIL WX-LINE-IDX > WS-LINE-COUNT
045400             OR WS-ERROR-CODE = 'E002'
045500*
045600 C0150-EXIT.
045700     EXIT
045800     .
045900*****************************************************************
046000 C0160-CHECK-ONE-CATEGORY.
046100*
046200     IF WS-L-TAX-CATEGORY (WX-LINE-IDX) NOT = 'S'
046300        AND WS-L-TAX-CATEGORY (WX-LINE-IDX) NOT = 'Z'
046400        AND WS-L-TAX-CATEGORY (WX-LINE-IDX) NOT = 'E'
046500         MOVE 'E002' TO WS-ERROR-CODE
046600     END-IF
046700*
046800 C0160-EXIT.
046900     EXIT
047000     .
047100*****************************************************************
047200*    D0100-CALL-TRANSFORMER -- SPEC INVOICE TRANSFORMER UNIT.
047300*****************************************************************
047400 D0100-CALL-TRANSFORMER.
047500*
047600     CALL 'INVOICEXFORM' USING HDR-DISCOUNT-PCT
047700                                WS-LINE-COUNT
047800                                WS-LINE-TABLE
047900                                WS-TOTAL-EXCL-TAX
048000                                WS-TOTAL-DISCOUNT
048100                                WS-TOTAL-TAX
048200                                WS-TOTAL-INCL-TAX
048300     .
048400*****************************************************************
048500*    D0200-CHECK-PAYABLE -- SPEC RULE E005.
048600*****************************************************************
048700 D0200-CHECK-PAYABLE.
048800*
048900     IF WS-TOTAL-INCL-TAX-ALT NOT > ZERO
049000        AND NOT WS-ALL-NONPOS-QTY
049100         MOVE 'E005' TO WS-ERROR-CODE
049200     END-IF
049300     .
049400*****************************************************************
049500*    E0100-WRITE-SUCCESS-RESULT -- SPEC FLOW STEP 5.
049600*****************************************************************
049700 E0100-WRITE-SUCCESS-RESULT.
049800*
049900     CALL 'UUIDBUILD' USING HDR-INVOICE-ID
050000                             HDR-INVOICE-DATE
050100                             HDR-CUSTOMER-TAXNO
050200                             WS-PROCESS-DATE
050300                             WS-TOTAL-INCL-TAX
050400                             WS-DOC-UUID
050500                             WS-QR-PAYLOAD
050510*
050520*    A GOOD UUID NEVER COMES BACK WITH A BLANK LEAD SEGMENT --
050530     IF WS-UUID-SEG-1 = SPACE
050540         DISPLAY 'SUBMIT-INVOICES: BAD UUID FROM UUIDBUILD FOR '
050550                 HDR-INVOICE-ID
050560     END-IF
050600*
050700     MOVE SPACE                 TO DOC-RECORD
050800     MOVE HDR-INVOICE-ID        TO DOC-INVOICE-ID
050900     MOVE WS-DOC-UUID           TO DOC-UUID
051000     MOVE HDR-INVOICE-DATE      TO DOC-INVOICE-DATE
051100     MOVE HDR-CUSTOMER-TAXNO    TO DOC-CUSTOMER-TAXNO
051200     MOVE WS-LINE-COUNT         TO DOC-LINE-COUNT
051300     MOVE WS-TOTAL-EXCL-TAX     TO DOC-TOTAL-EXCL-TAX
051400     MOVE WS-TOTAL-DISCOUNT     TO DOC-TOTAL-DISCOUNT
051500     MOVE WS-TOTAL-TAX          TO DOC-TOTAL-TAX
051600     MOVE WS-TOTAL-INCL-TAX     TO DOC-TOTAL-INCL-TAX
051700     MOVE WS-QR-PAYLOAD         TO DOC-QR-PAYLOAD
051800*
051900     WRITE DOC-RECORD
052000*
052100     MOVE HDR-INVOICE-ID        TO AUD-INVOICE-ID
052200     MOVE 'S'                   TO AUD-NEW-STATUS
052300     MOVE '0000'                 TO AUD-ERROR-CODE
052400     MOVE WS-PROCESS-DATE       TO AUD-PROCESS-DATE
052500     MOVE WS-DOC-UUID           TO AUD-DOC-UUID
052600*
052700     WRITE AUD-RECORD
052800*
052900     ADD 1 TO WS-SUBMITTED-RUN
053000     ADD WS-TOTAL-EXCL-TAX TO WS-GRAND-EXCL-TAX
053100     ADD WS-TOTAL-TAX      TO WS-GRAND-TAX
053200     ADD WS-TOTAL-INCL-TAX TO WS-GRAND-INCL-TAX
053300     .
053400*****************************************************************
053500*    E0200-WRITE-ERROR-RESULT -- SPEC FLOW STEP 4.
053600*****************************************************************
053700 E0200-WRITE-ERROR-RESULT.
053800*
053900     MOVE HDR-INVOICE-ID        TO AUD-INVOICE-ID
054000     MOVE 'E'                   TO AUD-NEW-STATUS
054100     MOVE WS-ERROR-CODE         TO AUD-ERROR-CODE
054200     MOVE WS-PROCESS-DATE       TO AUD-PROCESS-DATE
054300     MOVE SPACE                 TO AUD-DOC-UUID
054400*
054500     WRITE AUD-RECORD
054600*
054700     ADD 1 TO WS-ERRORS-RUN
054800     .
054900*****************************************************************
055000*    F0100-PRINT-DETAIL-LINE -- SPEC REPORTS, DETAIL LINE.
055100*****************************************************************
055200 F0100-PRINT-DETAIL-LINE.
055300*
055400     MOVE SPACE             TO WS-RPT-BLANK-DETAIL
055500     MOVE HDR-INVOICE-ID    TO RPT-D-INVOICE-ID
055600     MOVE WS-ERROR-CODE     TO RPT-D-ERROR-CODE
055700*
055800     IF WS-ERROR-CODE = '0000'
055900         MOVE 'S'                TO RPT-D-STATUS
056000         MOVE WS-TOTAL-EXCL-TAX  TO RPT-D-EXCL-TAX
056100         MOVE WS-TOTAL-TAX       TO RPT-D-TAX
056200         MOVE WS-TOTAL-INCL-TAX  TO RPT-D-INCL-TAX
056300     ELSE
056400         MOVE 'E'                TO RPT-D-STATUS
056500     END-IF
056600*
056700     WRITE RPT-LINE FROM WS-RPT-DETAIL-LINE
056800     .
056900*****************************************************************
057000*    Y0050-PRINT-PAGE-HEADING -- SPEC REPORTS, PAGE HEADER.
057100*****************************************************************
057200 Y0050-PRINT-PAGE-HEADING.
057300*
057400     WRITE RPT-LINE FROM WS-RPT-TITLE-LINE
057500*
057550     STRING WS-PROCDATE-MM   '/' WS-PROCDATE-DD   '/'
057560            WS-PROCDATE-YYYY
057570            DELIMITED BY SIZE
057580            INTO WS-RPT-DATE-OUT
057700     MOVE WS-RUN-MODE       TO WS-RPT-MODE-OUT
057800     WRITE RPT-LINE FROM WS-RPT-SUBTITLE-LINE
057900*
058000     WRITE RPT-LINE FROM WS-RPT-COLUMN-HEAD-LINE
058100     .
058200*****************************************************************
058300*    Y0100-PRINT-TOTALS-BLOCK -- SPEC REPORTS, FINAL TOTALS.
058400*****************************************************************
058500 Y0100-PRINT-TOTALS-BLOCK.
058600*
058700     MOVE SPACE               TO RPT-LINE
058800     WRITE RPT-LINE
058900*
059000     MOVE 'HEADERS READ'                TO RPT-C-LABEL
059100     MOVE WS-HEADERS-READ                TO RPT-C-COUNT
059200     WRITE RPT-LINE FROM WS-RPT-COUNT-LINE
059300*
059400     MOVE 'ALREADY SUBMITTED (SKIPPED)'  TO RPT-C-LABEL
059500     MOVE WS-ALREADY-SUBMITTED           TO RPT-C-COUNT
059600     WRITE RPT-LINE FROM WS-RPT-COUNT-LINE
059700*
059800     MOVE 'SUBMITTED THIS RUN'           TO RPT-C-LABEL
059900     MOVE WS-SUBMITTED-RUN               TO RPT-C-COUNT
060000     WRITE RPT-LINE FROM WS-RPT-COUNT-LINE
060100*
060200     MOVE 'ERRORS THIS RUN'              TO RPT-C-LABEL
060300     MOVE WS-ERRORS-RUN                  TO RPT-C-COUNT
060400     WRITE RPT-LINE FROM WS-RPT-COUNT-LINE
060500*
060600     MOVE SPACE               TO RPT-LINE
060700     WRITE RPT-LINE
060800*
060900     MOVE 'TOTAL EXCL TAX'               TO RPT-A-LABEL
061000     MOVE WS-GRAND-EXCL-TAX              TO RPT-A-AMOUNT
061100     WRITE RPT-LINE FROM WS-RPT-AMOUNT-LINE
061200*
061300     MOVE 'TOTAL TAX'                    TO RPT-A-LABEL
061400     MOVE WS-GRAND-TAX                   TO RPT-A-AMOUNT
061500     WRITE RPT-LINE FROM WS-RPT-AMOUNT-LINE
061600*
061700     MOVE 'TOTAL INCL TAX'               TO RPT-A-LABEL
061800     MOVE WS-GRAND-INCL-TAX              TO RPT-A-AMOUNT
061900     WRITE RPT-LINE FROM WS-RPT-AMOUNT-LINE
062000     .
062100*****************************************************************
062200 Z0100-EXIT-APPLICATION.
062300*
062400     CLOSE HEADER-FILE
062500     CLOSE LINE-FILE
062600     CLOSE DOCUMENT-FILE
062700     CLOSE AUDIT-FILE
062800     CLOSE CONTROL-RPT
062900     .
