000100*
000200*    COPYLIB-DOC.CPY
000300*
000400*    E-invoice document record -- one per invoice that submits
000500*    cleanly.  Flattened equivalent of the UBL document the
000600*    JoFotara gateway consumes; this shop has no master table
000700*    for it, so the layout is built fresh in the house style
000800*    (group name prefixed by the record tag, COMP-3 money to
000900*    match the line/header records it is totalled from).
001000*
001100*    Record length: 195 bytes.  Written in the order invoices
001200*    are processed (no re-sort).
001300*
001400 01  DOC-RECORD.
001500     03  DOC-INVOICE-ID             PIC X(15).
001600     03  DOC-UUID                   PIC X(36).
001700     03  DOC-INVOICE-DATE           PIC 9(8).
001800     03  DOC-CUSTOMER-TAXNO         PIC X(9).
001900     03  DOC-LINE-COUNT             PIC 9(3).
002000     03  DOC-TOTAL-EXCL-TAX         PIC S9(9)V9(3) COMP-3.
002100     03  DOC-TOTAL-DISCOUNT         PIC S9(9)V9(3) COMP-3.
002200     03  DOC-TOTAL-TAX              PIC S9(9)V9(3) COMP-3.
002300     03  DOC-TOTAL-INCL-TAX         PIC S9(9)V9(3) COMP-3.
002400     03  DOC-QR-PAYLOAD             PIC X(60).
002500     03  FILLER                     PIC X(36).
