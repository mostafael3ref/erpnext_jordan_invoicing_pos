000100*
000200*    COPYLIB-AUDIT.CPY
000300*
000400*    Status/audit record -- one per invoice per run, the
000500*    submission-result log this shop has always kept (the old
000600*    INLOG table: customer, invoice number, process date,
000700*    result code).  Carried here as a flat record instead of a
000800*    DB2 row, same four facts plus the platform UUID.
000900*
001000*    Record length: 64 bytes -- every byte of the 82/67/195
001100*    records in this copybook set carries a FILLER pad to the
001200*    next round boundary; this one does not, because SPEC's
001300*    five fields account for all 64 bytes with no slack left.
001400*
001500 01  AUD-RECORD.
001600     03  AUD-INVOICE-ID             PIC X(15).
001700     03  AUD-NEW-STATUS             PIC X(1).
001800         88  AUD-SUBMITTED                VALUE 'S'.
001900         88  AUD-ERROR                    VALUE 'E'.
002000     03  AUD-ERROR-CODE             PIC X(4).
002100     03  AUD-PROCESS-DATE           PIC 9(8).
002200     03  AUD-DOC-UUID               PIC X(36).
