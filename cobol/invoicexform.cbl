000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    INVOICEXFORM.
000500 AUTHOR.        PETER B.
000600 INSTALLATION.  PBS INVOICE SERVICES.
000700 DATE-WRITTEN.  03/11/1994.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100*  CHANGE LOG
001200*----------------------------------------------------------------
001300*  03/11/94  PB   ORIGINAL -- PER-LINE GROSS/DISCOUNT/NET/TAX
001400*                 CALCULATION ENGINE, CALLED FROM THE INVOICE
001500*                 SUBMISSION DRIVER.
001600*  07/22/94  BK   STANDARD-RATE TABLE MOVED OUT OF A HARD-CODED
001700*                 EVALUATE AND INTO A SEARCHED TABLE -- RATE
001800*                 CHANGES USED TO NEED A RECOMPILE OF THIS WHOLE
001900*                 MODULE.  TICKET PBS-0098.
002000*  02/14/95  SS   FIXED DISCOUNT ROUNDING -- WAS TRUNCATING THE
002100*                 THIRD DECIMAL INSTEAD OF ROUNDING IT.  PBS-0133.
002200*  10/03/95  PB   NEGATIVE-QUANTITY (CREDIT) LINES NOW FLOW
002300*                 THROUGH THE SAME FORMULAS INSTEAD OF A SEPARATE
002400*                 CREDIT-NOTE BRANCH.  TICKET PBS-0151.
002500*  06/18/98  BK   Y2K REVIEW -- NO DATE ARITHMETIC IN THIS MODULE,
002600*                 NOTHING TO CHANGE.  TICKET PBS-0259.
002700*  03/09/02  SS   INVOICE TOTALS NOW ACCUMULATE THE ROUNDED PER-
002800*                 LINE VALUES INSTEAD OF ROUNDING THE ACCUMULATED
002900*                 SUM -- AUDIT FLAGGED A ONE-FILS DRIFT ON LARGE
003000*                 INVOICES.  TICKET PBS-0334.
003100*  08/27/05  LT   RE-SEQUENCED SOURCE FOR THE NEW LISTING
003200*                 STANDARD.  NO FUNCTIONAL CHANGE.  PBS-0409.
003300*****************************************************************
003400*
003500*    PURPOSE.  CALLED SUBPROGRAM -- THE INVOICE TRANSFORMER.
003600*    GIVEN ONE INVOICE'S LINES AND ITS INVOICE-LEVEL DISCOUNT
003700*    PERCENT, COMPUTES EACH LINE'S GROSS/DISCOUNT/NET/TAX/LINE-
003800*    TOTAL AND THE FOUR INVOICE TOTALS, ALL FIXED 3-DECIMAL JOD
003900*    ARITHMETIC, HALF-UP AT EVERY STEP.  CALLED ONCE PER INVOICE
004000*    FROM SUBMIT-INVOICES AFTER VALIDATION HAS PASSED.
004100*
004200 ENVIRONMENT DIVISION.
004300*-----------------------------------------------------------------
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100*****************************************************************
005200 DATA DIVISION.
005300*-----------------------------------------------------------------
005400 FILE SECTION.
005500*
005600*****************************************************************
005700 WORKING-STORAGE SECTION.
005800*
005900*    standard tax rates by category, kept as a searched table
006000*    instead of a hard-coded EVALUATE so a rate change does not
006100*    need a recompile (see PBS-0098 above).  Loaded from a
006200*    literal the way the old BG reader built its fixed layouts.
006300 01  WB-TAX-RATE-LITERALS      PIC X(18)
006400                                VALUE 'S01600Z00000E00000'.
006500 01  WB-TAX-RATE-TABLE REDEFINES WB-TAX-RATE-LITERALS.
006600     05  WB-TAX-RATE-ENTRY OCCURS 3 TIMES
006700                            INDEXED BY WX-TAX-IDX.
006800         10  WB-TAX-RATE-CODE       PIC X(1).
006900         10  WB-TAX-RATE-PCT         PIC 9(3)V9(2).
007000*
007100 01  WB-TAX-RATE-FOUND-SW           PIC X(1) VALUE 'N'.
007200     88  WB-TAX-RATE-FOUND                   VALUE 'Y'.
007300*
007400 01  WB-LINE-RATE                   PIC S9(3)V9(2) COMP-3
007500                                     VALUE ZERO.
007600*
007700*    unscaled (hundredths-of-a-percent) view of the rate just
007800*    looked up -- B0150 range-checks it against 100.00% the
007900*    same way the old print routine tested an integer rate.
008000 01  WB-LINE-RATE-ALT REDEFINES WB-LINE-RATE
008100                                     PIC S9(5) COMP-3.
008200 01  WB-LINE-GROSS                  PIC S9(9)V9(3) COMP-3
008300                                     VALUE ZERO.
008400 01  WB-LINE-DISCOUNT                PIC S9(9)V9(3) COMP-3
008500                                     VALUE ZERO.
008600 01  WB-LINE-NET                    PIC S9(9)V9(3) COMP-3
008700                                     VALUE ZERO.
008800 01  WB-LINE-TAX                    PIC S9(9)V9(3) COMP-3
008900                                     VALUE ZERO.
009000 01  WB-LINE-TOTAL                  PIC S9(9)V9(3) COMP-3
009100                                     VALUE ZERO.
009200*
009300*    alternate view of the discount percent carried on the
009400*    header, used the way the old INVOICE-VAT ratio field was
009500*    carried -- a packed percent, divided out at compute time.
009600 01  WB-DISCOUNT-FRACTION            PIC S9(1)V9(4) COMP-3
009700                                     VALUE ZERO.
009800*
009900*    scaled-integer (ten-thousandths) view of the fraction above
010000*    -- A0100 sign-checks it, same layout habit as the old
010050*    INVOICE-VAT packed ratio.
010100 01  WB-DISCOUNT-FRACTION-ALT REDEFINES WB-DISCOUNT-FRACTION
010200                                     PIC S9999 COMP-3.
010300*
010400 01  WX-LINE-IDX                    PIC S9(4) COMP VALUE ZERO.
010500*
010600*****************************************************************
010700 LINKAGE SECTION.
010800*-----------------------------------------------------------------
010900 01  LK-DISCOUNT-PCT                PIC 9(2)V9(2) COMP-3.
011000 01  LK-LINE-COUNT                  PIC S9(4) COMP.
011100*
011200 01  LK-LINE-TABLE.
011300     05  LK-LINE-ENTRY OCCURS 1 TO 200 TIMES
011400                       DEPENDING ON LK-LINE-COUNT.
011500         10  LK-QTY                 PIC S9(5)V9(3) COMP-3.
011600         10  LK-UNIT-PRICE           PIC S9(7)V9(3) COMP-3.
011700         10  LK-TAX-CATEGORY        PIC X(1).
011800*
011900 01  LK-TOTAL-EXCL-TAX              PIC S9(9)V9(3) COMP-3.
012000 01  LK-TOTAL-DISCOUNT              PIC S9(9)V9(3) COMP-3.
012100 01  LK-TOTAL-TAX                   PIC S9(9)V9(3) COMP-3.
012200 01  LK-TOTAL-INCL-TAX              PIC S9(9)V9(3) COMP-3.
012300*
012400*****************************************************************
012500 PROCEDURE DIVISION USING LK-DISCOUNT-PCT
012600                          LK-LINE-COUNT
012700                          LK-LINE-TABLE
012800                          LK-TOTAL-EXCL-TAX
012900                          LK-TOTAL-DISCOUNT
013000                          LK-TOTAL-TAX
013100                          LK-TOTAL-INCL-TAX.
013200*-----------------------------------------------------------------
013300 0000-TRANSFORM-INVOICE.
013400*
013500     PERFORM A0100-INIT
013600     PERFORM B0100-COMPUTE-LINES
013700             THRU B0100-EXIT
013800             VARYING WX-LINE-IDX FROM 1 BY 1
013900             UNTIL WX-LINE-IDX > LK-LINE-COUNT
014000     PERFORM C0100-FINISH-TOTALS
014100*
014200     EXIT PROGRAM
014300     .
014400*****************************************************************
014500 A0100-INIT.
014600*
014700     MOVE ZERO TO LK-TOTAL-EXCL-TAX
014800     MOVE ZERO TO LK-TOTAL-DISCOUNT
014900     MOVE ZERO TO LK-TOTAL-TAX
015000     MOVE ZERO TO LK-TOTAL-INCL-TAX
015100*
015200     COMPUTE WB-DISCOUNT-FRACTION ROUNDED =
015300             LK-DISCOUNT-PCT / 100
015350*
015360*    LK-DISCOUNT-PCT IS UNSIGNED ON THE HEADER, SO THE FRACTION
015370*    CAN NEVER COME BACK NEGATIVE -- CHECK THE INTEGER VIEW.
015380     IF WB-DISCOUNT-FRACTION-ALT < ZERO
015390         DISPLAY 'INVOICEXFORM: NEGATIVE DISCOUNT FRACTION'
015400     END-IF
015410     .
015500*****************************************************************
015600*    B0100-COMPUTE-LINES -- SPEC STEPS 1-5 PER LINE:
015700*    GROSS, DISCOUNT, NET, TAX, LINE-TOTAL, ALL HALF-UP 3 DP.
015800*    THEN ROLLS EACH ROUNDED VALUE INTO THE INVOICE TOTALS.
015900*****************************************************************
016000 B0100-COMPUTE-LINES.
016100*
016200     COMPUTE WB-LINE-GROSS ROUNDED =
016300             LK-QTY (WX-LINE-IDX) * LK-UNIT-PRICE (WX-LINE-IDX)
016400*
016500     COMPUTE WB-LINE-DISCOUNT ROUNDED =
016600             WB-LINE-GROSS * WB-DISCOUNT-FRACTION
016700*
016800     COMPUTE WB-LINE-NET =
016900             WB-LINE-GROSS - WB-LINE-DISCOUNT
017000*
017100     PERFORM B0150-LOOKUP-TAX-RATE
017200*
017300     COMPUTE WB-LINE-TAX ROUNDED =
017400             WB-LINE-NET * (WB-LINE-RATE / 100)
017500*
017600     COMPUTE WB-LINE-TOTAL =
017700             WB-LINE-NET + WB-LINE-TAX
017800*
017900     ADD WB-LINE-DISCOUNT TO LK-TOTAL-DISCOUNT
018000     ADD WB-LINE-NET      TO LK-TOTAL-EXCL-TAX
018100     ADD WB-LINE-TAX      TO LK-TOTAL-TAX
018200*
018300 B0100-EXIT.
018400     EXIT
018500     .
018600*****************************************************************
018700*    B0150-LOOKUP-TAX-RATE -- 'S' IS STANDARD-RATED (16.00%),
018800*    'Z' AND 'E' ARE BOTH ZERO-RATED FOR TAX PURPOSES.  THE
018900*    CATEGORY HAS ALREADY BEEN VALIDATED BY THE CALLER.
019000*****************************************************************
019100 B0150-LOOKUP-TAX-RATE.
019200*
019300     MOVE 'N' TO WB-TAX-RATE-FOUND-SW
019400     SET WX-TAX-IDX TO 1
019500*
019600     SEARCH WB-TAX-RATE-ENTRY
019700         AT END
019800             MOVE ZERO TO WB-LINE-RATE
019900         WHEN WB-TAX-RATE-CODE (WX-TAX-IDX) =
020000              LK-TAX-CATEGORY (WX-LINE-IDX)
020100             MOVE 'Y' TO WB-TAX-RATE-FOUND-SW
020200             MOVE WB-TAX-RATE-PCT (WX-TAX-IDX) TO WB-LINE-RATE
020300     END-SEARCH
020310*
020320*    NO RATE IN THIS TABLE SHOULD EVER EXCEED 100.00% -- SAME
020330*    INTEGER SANITY CHECK THE OLD PRINT ROUTINE RAN.
020340     IF WB-LINE-RATE-ALT > 10000
020350         DISPLAY 'INVOICEXFORM: TAX RATE TABLE ENTRY OUT OF RANGE'
020360     END-IF
020400     .
020500*****************************************************************
020600 C0100-FINISH-TOTALS.
020700*
020800     COMPUTE LK-TOTAL-INCL-TAX =
020900             LK-TOTAL-EXCL-TAX + LK-TOTAL-TAX
021000     .
