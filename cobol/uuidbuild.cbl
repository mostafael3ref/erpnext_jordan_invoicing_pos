000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    UUIDBUILD.
000500 AUTHOR.        SERGEJS S.
000600 INSTALLATION.  PBS INVOICE SERVICES.
000700 DATE-WRITTEN.  03/14/1994.
000800 DATE-COMPILED.
000900 SECURITY.      NONE.
001000*****************************************************************
001100*  CHANGE LOG
001200*----------------------------------------------------------------
001300*  03/14/94  SS   ORIGINAL -- SPLIT OFF THE OLD SQLLOG ERROR-
001400*                 RECORD BUILDER SO THE UUID/QR LOGIC HAS ITS
001500*                 OWN SMALL LINKAGE-ONLY MODULE.
001600*  09/02/94  BK   ADDED CHECK FOR BLANK CUSTOMER TAX NUMBER ON
001700*                 THE QR LINE -- WAS BLOWING UP B0200 ON CASH
001800*                 INVOICES.  TICKET PBS-0114.
001900*  01/19/96  PB   QR AMOUNT FIELD WAS MISSING THE LEADING SIGN
002000*                 ON CREDIT NOTES.  TICKET PBS-0201.
002100*  06/11/98  SS   Y2K REVIEW -- PROCESS-DATE ALREADY CARRIED AS
002200*                 A FULL 4-DIGIT YEAR ON THE LINKAGE RECORD, NO
002300*                 WINDOWING NEEDED.  TICKET PBS-0260.
002400*  04/02/01  RK   TIGHTENED UUID-SOURCE PADDING -- SHORT INVOICE
002500*                 NUMBERS WERE LEAVING TRAILING SPACES INSTEAD
002600*                 OF ZEROS IN THE LOW-ORDER SEGMENT.  PBS-0318.
002700*  11/30/04  LT   NO FUNCTIONAL CHANGE, RE-SEQUENCED SOURCE FOR
002800*                 THE NEW LISTING STANDARD.  PBS-0402.
002850*  04/19/06  RK   ADDED THE CALL COUNTER -- OPERATIONS WANTED A
002860*                 WAY TO SEE HOW FAR A RUN GOT BEFORE AN ABEND
002870*                 WITHOUT TRAWLING THE AUDIT FILE.  PBS-0434.
002900*****************************************************************
003000*
003100*    PURPOSE.  CALLED SUBPROGRAM -- BUILDS THE DETERMINISTIC
003200*    DOCUMENT UUID AND THE QR-PAYLOAD STRING FOR ONE INVOICE.
003300*    THE REAL JOFOTARA PLATFORM HANDS BACK AN OPAQUE UUID ON A
003400*    LIVE SUBMISSION; THIS BATCH HAS NO LIVE SUBMISSION, SO THE
003500*    SHOP BUILDS A REPRODUCIBLE ONE FROM THE INVOICE ID AND THE
003600*    RUN'S PROCESS DATE INSTEAD, THE SAME WAY THE OLD SQLLOG
003700*    MODULE BUILT ITS LOG KEY FROM THE SYSTEM CLOCK.
003800*
003900 ENVIRONMENT DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800*****************************************************************
004900 DATA DIVISION.
005000*-----------------------------------------------------------------
005100 FILE SECTION.
005200*
005300*****************************************************************
005400 WORKING-STORAGE SECTION.
005500*
005510*    CALL COUNTER -- BUMPED ONCE PER ENTRY, DISPLAYED ON A JOB
005520*    ABEND SO THE OPERATOR CAN SEE HOW MANY INVOICES GOT A
005530*    UUID/QR BUILT BEFORE THE SUBPROGRAM BLEW UP.
005540 77  WC-SCRATCH-COUNT               PIC S9(4) COMP VALUE ZERO.
005550*
005600 01  WB-UUID-SOURCE.
005700     05  WB-SOURCE-INVOICE-ID       PIC X(15).
005800     05  WB-SOURCE-PROCESS-DATE     PIC 9(8).
005900     05  WB-SOURCE-PAD              PIC X(9) VALUE '000000000'.
006000*
006100*    alternate view of the 32-character source string, used to
006200*    slice it into the canonical 8-4-4-4-12 UUID segments.
006300 01  WB-UUID-SOURCE-RED REDEFINES WB-UUID-SOURCE.
006400     05  WB-SEG-1                   PIC X(8).
006500     05  WB-SEG-2                   PIC X(4).
006600     05  WB-SEG-3                   PIC X(4).
006700     05  WB-SEG-4                   PIC X(4).
006800     05  WB-SEG-5                   PIC X(12).
006900*
007000 01  WB-QR-AMOUNT-EDIT              PIC +9(9).999.
007100*
007200*    alternate unsigned view of the amount edit field -- B0100
007300*    uses the digits alone to flag a zero-payable QR line.
007400 01  WB-QR-AMOUNT-RED REDEFINES WB-QR-AMOUNT-EDIT.
007500     05  FILLER                     PIC X(1).
007600     05  WB-QR-AMOUNT-DIGITS        PIC 9(9).
007700     05  FILLER                     PIC X(4).
007800*
007900 01  WB-QR-TEXT                     PIC X(60) VALUE SPACE.
008000*
008300*****************************************************************
008400 LINKAGE SECTION.
008500*-----------------------------------------------------------------
008600 01  LK-INVOICE-ID                  PIC X(15).
008700 01  LK-INVOICE-DATE                PIC 9(8).
008800 01  LK-CUSTOMER-TAXNO              PIC X(9).
008900 01  LK-PROCESS-DATE                PIC 9(8).
009000*
009100*    the process date broken into its calendar parts -- A0100
009200*    range-checks MM/DD on it before building the UUID, same
009300*    reason the old BG reader kept TODAYS-DATE broken out.
009400 01  WB-PROCESS-DATE-PARTS REDEFINES LK-PROCESS-DATE.
009500     05  WB-PROCDATE-YYYY           PIC 9(4).
009600     05  WB-PROCDATE-MM             PIC 9(2).
009700     05  WB-PROCDATE-DD             PIC 9(2).
009800*
009900 01  LK-TOTAL-INCL-TAX              PIC S9(9)V9(3) COMP-3.
010000 01  LK-DOC-UUID                    PIC X(36).
010100 01  LK-QR-PAYLOAD                  PIC X(60).
010200*
010300*****************************************************************
010400 PROCEDURE DIVISION USING LK-INVOICE-ID
010500                          LK-INVOICE-DATE
010600                          LK-CUSTOMER-TAXNO
010700                          LK-PROCESS-DATE
010800                          LK-TOTAL-INCL-TAX
010900                          LK-DOC-UUID
011000                          LK-QR-PAYLOAD.
011100*-----------------------------------------------------------------
011200 0000-BUILD-UUID-AND-QR.
011300*
011310     ADD 1 TO WC-SCRATCH-COUNT
011400     PERFORM A0100-BUILD-UUID
011500     PERFORM B0100-BUILD-QR-PAYLOAD
011600*
011700     EXIT PROGRAM
011800     .
011900*****************************************************************
012000*    A0100-BUILD-UUID -- SPEC: DETERMINISTIC 36-CHARACTER STRING,
012100*    8-4-4-4-12 LAYOUT, BUILT FROM THE DIGITS/CHARACTERS OF THE
012200*    INVOICE ID AND THE PROCESS DATE, PADDED WITH '0'.
012300*****************************************************************
012400 A0100-BUILD-UUID.
012500*
012510*    A BAD PROCESS-DATE ON THE PARM FILE STILL BUILDS A UUID --
012520*    IT JUST WON'T LOOK LIKE A CALENDAR DATE TO THE OPERATOR.
012530     IF WB-PROCDATE-MM < 1 OR WB-PROCDATE-MM > 12
012540         OR WB-PROCDATE-DD < 1 OR WB-PROCDATE-DD > 31
012550         DISPLAY 'UUIDBUILD: PROCESS-DATE NOT A CALENDAR DATE '
012560                 LK-PROCESS-DATE
012570     END-IF
012600     MOVE LK-INVOICE-ID       TO WB-SOURCE-INVOICE-ID
012610*
012620*    SHORT INVOICE NUMBERS CARRY TRAILING SPACES IN THE X(15)
012630*    FIELD -- ZERO-FILL THEM SO THE LOW-ORDER SEGMENT IS DIGITS,
012640*    NOT BLANKS.  PBS-0318.
012650     INSPECT WB-SOURCE-INVOICE-ID REPLACING TRAILING
012660             SPACE BY ZERO
012700     MOVE LK-PROCESS-DATE     TO WB-SOURCE-PROCESS-DATE
012800*
012900     STRING WB-SEG-1 '-' WB-SEG-2 '-' WB-SEG-3 '-'
013000            WB-SEG-4 '-' WB-SEG-5
013100            DELIMITED BY SIZE
013200            INTO LK-DOC-UUID
013300*
013400     .
013500*****************************************************************
013600*    B0100-BUILD-QR-PAYLOAD -- SPEC: INVOICE-ID(TRIMMED) '|'
013700*    CUSTOMER-TAXNO '|' INVOICE-DATE '|' TOTAL-INCL-TAX WITH
013800*    EXPLICIT SIGN AND 3 DP, LEFT-JUSTIFIED IN 60 CHARACTERS.
013900*****************************************************************
014000 B0100-BUILD-QR-PAYLOAD.
014100*
014200     MOVE LK-TOTAL-INCL-TAX   TO WB-QR-AMOUNT-EDIT
014210*
014220*    A ZERO-PAYABLE LINE ONLY HAPPENS ON AN ALL-CREDIT INVOICE --
014230*    WORTH A NOTE SO THE OPERATOR DOESN'T MISTAKE IT FOR A BUG.
014240     IF WB-QR-AMOUNT-DIGITS = ZERO
014250         DISPLAY 'UUIDBUILD: ZERO-AMOUNT QR PAYLOAD FOR '
014260                 LK-INVOICE-ID
014270     END-IF
014300     MOVE SPACE                  TO WB-QR-TEXT
014400*
014500*    LK-INVOICE-ID DELIMITED BY SPACE drops its trailing
014600*    FILLER blanks so the id is left-justified on the QR line.
014700     STRING LK-INVOICE-ID        DELIMITED BY SPACE
014800            '|'                  DELIMITED BY SIZE
014900            LK-CUSTOMER-TAXNO    DELIMITED BY SIZE
015000            '|'                  DELIMITED BY SIZE
015100            LK-INVOICE-DATE      DELIMITED BY SIZE
015200            '|'                  DELIMITED BY SIZE
015300            WB-QR-AMOUNT-EDIT    DELIMITED BY SIZE
015400            INTO WB-QR-TEXT
015500*
015600     MOVE WB-QR-TEXT          TO LK-QR-PAYLOAD
015700     .
